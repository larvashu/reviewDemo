000100*****************************************************************
000200*    PRDREC      --  POSTED-ORDER OUTPUT RECORD LAYOUT          *
000300*                                                                *
000400*    ONE ENTRY PER ORDER POSTED BY VATPOST ON A GIVEN RUN.      *
000500*    WRITTEN TO PROCESSED-ORDER-FILE IN PLACE OF THE OLD         *
000600*    MESSAGE-QUEUE PUBLISH STEP -- DOWNSTREAM JOBS PICK THIS     *
000700*    FILE UP THE SAME WAY THEY ONCE READ THE QUEUE.              *
000800*****************************************************************
000900*    03/14/89  DAH  ORIGINAL LAYOUT FOR TAX POSTING CONVERSION. *
001000*    06/19/02  LMT  CR-1289 - NO LAYOUT CHANGE, SEE VATCALC.    *
001100*****************************************************************
001200 01  PRC-OUTPUT-RECORD.
001300     05  PRC-ORDER-ID              PIC X(36).
001400     05  PRC-ORIGINAL-AMT          PIC S9(9)V99   COMP-3.
001500     05  PRC-CURRENCY              PIC X(03).
001600     05  PRC-VAT-AMOUNT            PIC S9(9)V99   COMP-3.
001700     05  PRC-TOTAL-AMOUNT          PIC S9(9)V99   COMP-3.
001800     05  FILLER                    PIC X(03)      VALUE SPACES.
001900*        RESERVED FOR FUTURE EXPANSION -- DO NOT USE.  DAH 03/89
