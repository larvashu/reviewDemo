000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VATPOST.
000300 AUTHOR.        D A HALVORSEN.
000400 INSTALLATION.  MERIDIAN DATA SERVICES - ORDER SYSTEMS.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*    VATPOST IS THE NIGHTLY ORDER-VAT POSTING RUN.  IT READS THE
001300*    ORDER MASTER FILE IN TWO PASSES:
001400*
001500*       PASS 1 (200-COUNT-UNPROCESSED) COUNTS HOW MANY ORDERS ON
001600*       THE FILE STILL HAVE NOT HAD VAT POSTED (ORD-VAT-SET-FLAG
001700*       = 'N') AND DISPLAYS THE COUNT IF IT IS GREATER THAN ZERO.
001800*
001900*       PASS 2 (300-PROCESS-ORDERS) RE-READS THE SAME FILE FROM
002000*       THE TOP, CALLS VATCALC FOR EVERY UNPROCESSED ORDER, SETS
002100*       ORD-VAT-SET-FLAG TO 'Y', AND WRITES A MATCHING RECORD TO
002200*       PROCESSED-ORDER-FILE.  EVERY RECORD READ -- POSTED OR NOT
002300*       -- IS THEN WRITTEN TO NEW-ORDER-FILE, WHICH BECOMES THE
002400*       NEXT RUN'S ORDER MASTER ONCE THE OPERATOR RENAMES IT IN
002500*       THE NIGHTLY JCL.  THIS OLD-MASTER/NEW-MASTER SWAP IS HOW
002600*       WE "REWRITE" A SEQUENTIAL FILE IN PLACE -- ORDER-FILE IS
002700*       NOT VSAM AND CANNOT BE REWRITTEN RECORD-BY-RECORD WHILE
002800*       IT IS OPEN FOR SEQUENTIAL INPUT.
002900*
003000*    THERE IS NO VALIDATION OF ORDER CONTENT AND NO REJECT PATH.
003100*    EVERY ORDER ON THE FILE IS CARRIED FORWARD; THE FLAG ALONE
003200*    DECIDES WHETHER IT ALSO GETS POSTED THIS RUN.
003300*
003400*    CALLS:       VATCALC (VAT/TOTAL ARITHMETIC)
003500*
003600*    FILES:       ORDER-FILE          (INPUT,  OLD MASTER)
003700*                 NEW-ORDER-FILE      (OUTPUT, NEW MASTER)
003800*                 PROCESSED-ORDER-FILE (OUTPUT, POSTING DETAIL)
003900*****************************************************************
004000*    03/14/89  DAH  ORIGINAL VERSION, CONVERTED FROM THE OLD
004100*                    BATCH TAX-POSTING JOB STREAM.
004200*    07/09/91  DAH  PR00098 - ROUNDING FIX CARRIED HERE FROM THE
004300*                    VATCALC CHANGE OF THE SAME DATE (SEE THAT
004400*                    PROGRAM'S LOG); NO LOGIC CHANGE IN VATPOST
004500*                    ITSELF.
004600*    11/02/98  RPK  PR00211 - ADDED THE YEAR-END PACKED-FIELD
004700*                    AUDIT REDEFINITIONS IN ORDREC AND THE
004800*                    700-AUDIT-TRACE PARAGRAPH BELOW THAT DISPLAYS
004900*                    THEM FOR EVERY ORDER POSTED.
005000*    11/04/98  RPK  Y2K REVIEW - THIS PROGRAM CARRIES NO DATE
005100*                    FIELDS OF ITS OWN AND DOES NO CENTURY MATH.
005200*                    VATCALC'S WS-CALC-YYMMDD IS TRACE-ONLY.  NO
005300*                    CHANGE REQUIRED HERE.
005400*    06/19/02  LMT  CR-1289 - NATIONAL VAT RATE HARMONIZATION.
005500*                    RATE ITSELF LIVES IN VATCALC; THIS PROGRAM
005600*                    IS UNCHANGED EXCEPT FOR THIS LOG ENTRY.
005700*    02/11/04  LMT  PR00812 - ADDED THE UPSI-0 RERUN SWITCH SO
005800*                    THE UNATTENDED WEEKEND RERUN JCL CAN SUPPRESS
005900*                    THE "NO UNPROCESSED ORDERS" MESSAGE WITHOUT
006000*                    CHANGING WHAT GETS POSTED.
006100*    08/30/07  RPK  PR01140 - ADDED ORD-ORDER-ID-PARTS XREF VIEW
006200*                    IN ORDREC FOR THE OLD 8-CHARACTER ORDER-
006300*                    NUMBER LOOKUP STILL USED BY COLLECTIONS.
006400*    04/07/09  RPK  PR01398 - 700-AUDIT-TRACE HAD BEEN DISPLAYING
006500*                    ON EVERY POSTED ORDER SINCE PR00211 AND WAS
006600*                    FLOODING THE NIGHTLY SYSOUT.  ADDED THE
006700*                    UPSI-1 TRACE SWITCH SO IT ONLY FIRES WHEN
006800*                    THE OPERATOR TURNS ON THE YEAR-END AUDIT
006900*                    TRACE; THE SAME SWITCH NOW ALSO GATES THE
007000*                    SIZE-ERROR TRACE IN VATCALC.  DROPPED THE
007100*                    UNUSED VALID-CURRENCY-CLASS SPECIAL-NAME --
007200*                    IT WAS NEVER TESTED ANYWHERE.
007300*    09/14/11  LMT  PR01511 - WS-VAT-RUN-TOTAL AND WS-GROSS-RUN-
007400*                    TOTAL HAD BEEN ACCUMULATED IN 400-POST-ORDER
007500*                    SINCE THE FIELDS WERE ADDED BUT NEVER SHOWED
007600*                    UP ANYWHERE -- O/E ASKED FOR THE RUN TOTALS
007700*                    ON THE SUMMARY DISPLAY SO THEY DO NOT HAVE TO
007800*                    ADD UP THE DETAIL FILE BY HAND.  ADDED
007900*                    WS-DISPLAY-AMOUNT-LINE AND THE TWO NEW LINES
008000*                    IN 800-DISPLAY-SUMMARY BELOW.
008100*****************************************************************
008200
008300 ENVIRONMENT DIVISION.
008400
008500 CONFIGURATION SECTION.
008600 SOURCE-COMPUTER.   IBM-390.
008700 OBJECT-COMPUTER.   IBM-390.
008800 SPECIAL-NAMES.
008900     UPSI-0 ON STATUS  IS RERUN-REQUESTED
009000            OFF STATUS IS NORMAL-RUN.
009100     UPSI-1 ON STATUS  IS TRACE-REQUESTED
009200            OFF STATUS IS TRACE-NOT-REQUESTED.
009300
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600
009700     SELECT ORDER-FILE           ASSIGN TO UT-S-ORDFILE.
009800     SELECT NEW-ORDER-FILE       ASSIGN TO UT-S-ORDNEW.
009900     SELECT PROCESSED-ORDER-FILE ASSIGN TO UT-S-VATOUT.
010000
010100
010200 DATA DIVISION.
010300
010400 FILE SECTION.
010500
010600 FD  ORDER-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 62 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS ORDER-FILE-REC.
011200
011300 01  ORDER-FILE-REC                     PIC X(62).
011400
011500 FD  NEW-ORDER-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 62 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS NEW-ORDER-FILE-REC.
012100
012200 01  NEW-ORDER-FILE-REC                 PIC X(62).
012300
012400 FD  PROCESSED-ORDER-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 60 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS PROCESSED-ORDER-FILE-REC.
013000
013100 01  PROCESSED-ORDER-FILE-REC           PIC X(60).
013200
013300
013400 WORKING-STORAGE SECTION.
013500
013600 01  WS-PROGRAM-STATUS                  PIC X(30)      VALUE SPACES.
013700
013800 01  PROGRAM-INDICATOR-SWITCHES.
013900     05  WS-EOF-ORDER-SW                PIC X(3)       VALUE 'NO '.
014000         88  EOF-ORDER-FILE                            VALUE 'YES'.
014100     05  FILLER                         PIC X(01)      VALUE SPACE.
014200
014300 01  WS-ACCUMULATORS.
014400*        FOR PROGRAM RECORD TRACKING
014500     05  WS-READ-CTR                    PIC S9(7) COMP VALUE ZERO.
014600     05  WS-UNPROCESSED-CTR             PIC S9(7) COMP VALUE ZERO.
014700     05  WS-POSTED-CTR                  PIC S9(7) COMP VALUE ZERO.
014800     05  WS-CARRIED-CTR                 PIC S9(7) COMP VALUE ZERO.
014900*        FOR THE RUN-TOTAL LINE ON THE SUMMARY DISPLAY
015000     05  WS-VAT-RUN-TOTAL          PIC S9(9)V99 COMP-3 VALUE ZERO.
015100     05  WS-GROSS-RUN-TOTAL        PIC S9(9)V99 COMP-3 VALUE ZERO.
015200     05  FILLER                         PIC X(01)      VALUE SPACE.
015300
015400 01  WS-VATCALC-INPUT.
015500     05  WS-VATCALC-ORDER-AMT      PIC S9(9)V99 COMP-3.
015600
015700 01  WS-VATCALC-OUTPUT.
015800     05  WS-VATCALC-VAT-AMT        PIC S9(9)V99 COMP-3.
015900     05  WS-VATCALC-TOTAL-AMT      PIC S9(9)V99 COMP-3.
016000
016100     COPY ORDREC.
016200
016300     COPY PRDREC.
016400
016500 01  WS-DISPLAY-LINE.
016600     05  WS-DISP-MESSAGE                PIC X(45).
016700     05  WS-DISP-VALUE                  PIC ZZZ,ZZ9.
016800
016900*    ADDED FOR THE RUN-TOTAL LINES ON THE SUMMARY DISPLAY --
017000*    WS-DISP-VALUE ABOVE HAS NO DECIMAL POSITIONS.  PR01511.
017100 01  WS-DISPLAY-AMOUNT-LINE.
017200     05  WS-DISP-AMT-MESSAGE            PIC X(45).
017300     05  WS-DISP-AMT-VALUE              PIC ZZZ,ZZZ,ZZ9.99.
017400
017500
017600 PROCEDURE DIVISION.
017700
017800 000-MAINLINE.
017900     PERFORM 100-INITIALIZE THRU 100-EXIT.
018000     PERFORM 200-COUNT-UNPROCESSED THRU 200-EXIT.
018100     PERFORM 300-PROCESS-ORDERS THRU 300-EXIT.
018200     PERFORM 800-DISPLAY-SUMMARY THRU 800-EXIT.
018300     MOVE ZERO TO RETURN-CODE.
018400     GOBACK.
018500
018600 100-INITIALIZE.
018700     MOVE 'INITIALIZING'            TO WS-PROGRAM-STATUS.
018800     INITIALIZE WS-ACCUMULATORS.
018900     MOVE 'NO '                     TO WS-EOF-ORDER-SW.
019000 100-EXIT.
019100     EXIT.
019200
019300 200-COUNT-UNPROCESSED.
019400     MOVE 'COUNTING UNPROCESSED ORDERS' TO WS-PROGRAM-STATUS.
019500     OPEN INPUT ORDER-FILE.
019600     PERFORM 210-READ-COUNT-PASS THRU 210-EXIT
019700         UNTIL EOF-ORDER-FILE.
019800     CLOSE ORDER-FILE.
019900     IF WS-UNPROCESSED-CTR GREATER THAN ZERO
020000         MOVE 'UNPROCESSED ORDERS FOUND ON THIS PASS       '
020100                                     TO WS-DISP-MESSAGE
020200         MOVE WS-UNPROCESSED-CTR     TO WS-DISP-VALUE
020300         DISPLAY WS-DISPLAY-LINE
020400     ELSE
020500         IF NOT RERUN-REQUESTED
020600             DISPLAY 'VATPOST - NO UNPROCESSED ORDERS ON THIS PASS'
020700         END-IF
020800     END-IF.
020900 200-EXIT.
021000     EXIT.
021100
021200 210-READ-COUNT-PASS.
021300     READ ORDER-FILE INTO ORD-MASTER-RECORD
021400         AT END
021500             MOVE 'YES' TO WS-EOF-ORDER-SW
021600             GO TO 210-EXIT
021700     END-READ.
021800     IF ORD-VAT-NOT-SET
021900         ADD 1 TO WS-UNPROCESSED-CTR
022000     END-IF.
022100 210-EXIT.
022200     EXIT.
022300
022400 300-PROCESS-ORDERS.
022500     MOVE 'POSTING VAT ON UNPROCESSED ORDERS' TO WS-PROGRAM-STATUS.
022600     MOVE 'NO '                     TO WS-EOF-ORDER-SW.
022700     OPEN INPUT  ORDER-FILE
022800          OUTPUT NEW-ORDER-FILE
022900                 PROCESSED-ORDER-FILE.
023000     PERFORM 310-READ-ORDER THRU 310-EXIT.
023100     PERFORM 320-PROCESS-ONE-ORDER THRU 320-EXIT
023200         UNTIL EOF-ORDER-FILE.
023300     CLOSE ORDER-FILE
023400           NEW-ORDER-FILE
023500           PROCESSED-ORDER-FILE.
023600 300-EXIT.
023700     EXIT.
023800
023900 310-READ-ORDER.
024000     READ ORDER-FILE INTO ORD-MASTER-RECORD
024100         AT END
024200             MOVE 'YES' TO WS-EOF-ORDER-SW
024300             GO TO 310-EXIT
024400     END-READ.
024500     ADD 1 TO WS-READ-CTR.
024600 310-EXIT.
024700     EXIT.
024800
024900 320-PROCESS-ONE-ORDER.
025000     IF ORD-VAT-NOT-SET
025100         PERFORM 400-POST-ORDER THRU 400-EXIT
025200     ELSE
025300         ADD 1 TO WS-CARRIED-CTR
025400     END-IF.
025500     WRITE NEW-ORDER-FILE-REC FROM ORD-MASTER-RECORD.
025600     PERFORM 310-READ-ORDER THRU 310-EXIT.
025700 320-EXIT.
025800     EXIT.
025900
026000 400-POST-ORDER.
026100     MOVE ORD-ORDER-AMOUNT TO WS-VATCALC-ORDER-AMT.
026200     CALL 'VATCALC' USING WS-VATCALC-INPUT, WS-VATCALC-OUTPUT.
026300     MOVE WS-VATCALC-VAT-AMT     TO ORD-VAT-AMOUNT.
026400     MOVE WS-VATCALC-TOTAL-AMT   TO ORD-TOTAL-AMOUNT.
026500     MOVE 'Y'                    TO ORD-VAT-SET-FLAG.
026600     IF TRACE-REQUESTED
026700         PERFORM 700-AUDIT-TRACE THRU 700-EXIT
026800     END-IF.
026900     PERFORM 420-BUILD-PROCESSED-REC THRU 420-EXIT.
027000     PERFORM 440-WRITE-PROCESSED-REC THRU 440-EXIT.
027100     ADD 1               TO WS-POSTED-CTR.
027200     ADD ORD-VAT-AMOUNT   TO WS-VAT-RUN-TOTAL.
027300     ADD ORD-TOTAL-AMOUNT TO WS-GROSS-RUN-TOTAL.
027400 400-EXIT.
027500     EXIT.
027600
027700*    700-AUDIT-TRACE DISPLAYS THE RAW PACKED BYTES OF THE ORDER
027800*    AMOUNT AND THE VAT/TOTAL/FLAG BLOCK FOR THE YEAR-END PACKED-
027900*    FIELD AUDIT.  ORIGINALLY RAN ON EVERY POSTED ORDER (PR00211);
028000*    GATED BY TRACE-REQUESTED (UPSI-1) SINCE PR01398 SO IT ONLY
028100*    PRINTS WHEN THE OPERATOR ASKS FOR THE AUDIT TRACE.
028200 700-AUDIT-TRACE.
028300     DISPLAY 'VATPOST AUDIT TRACE - ORDER ID... ' ORD-ORDER-ID.
028400     DISPLAY 'VATPOST AUDIT TRACE - AMOUNT RAW.. '
028500             ORD-ORDER-AMOUNT-BYTES.
028600     DISPLAY 'VATPOST AUDIT TRACE - VAT BLOCK... '
028700             ORD-VAT-GROUP-BYTES.
028800 700-EXIT.
028900     EXIT.
029000
029100 420-BUILD-PROCESSED-REC.
029200     MOVE ORD-ORDER-ID         TO PRC-ORDER-ID.
029300     MOVE ORD-ORDER-AMOUNT     TO PRC-ORIGINAL-AMT.
029400     MOVE ORD-ORDER-CURRENCY   TO PRC-CURRENCY.
029500     MOVE ORD-VAT-AMOUNT       TO PRC-VAT-AMOUNT.
029600     MOVE ORD-TOTAL-AMOUNT     TO PRC-TOTAL-AMOUNT.
029700 420-EXIT.
029800     EXIT.
029900
030000 440-WRITE-PROCESSED-REC.
030100     WRITE PROCESSED-ORDER-FILE-REC FROM PRC-OUTPUT-RECORD.
030200 440-EXIT.
030300     EXIT.
030400
030500 800-DISPLAY-SUMMARY.
030600     DISPLAY '****  VATPOST RUN SUMMARY  ****'.
030700     MOVE 'ORDER RECORDS READ                          '
030800                                     TO WS-DISP-MESSAGE.
030900     MOVE WS-READ-CTR                TO WS-DISP-VALUE.
031000     DISPLAY WS-DISPLAY-LINE.
031100     MOVE 'ORDERS POSTED THIS RUN                       '
031200                                     TO WS-DISP-MESSAGE.
031300     MOVE WS-POSTED-CTR              TO WS-DISP-VALUE.
031400     DISPLAY WS-DISPLAY-LINE.
031500     MOVE 'ORDERS CARRIED FORWARD UNCHANGED             '
031600                                     TO WS-DISP-MESSAGE.
031700     MOVE WS-CARRIED-CTR             TO WS-DISP-VALUE.
031800     DISPLAY WS-DISPLAY-LINE.
031900     MOVE 'TOTAL VAT POSTED THIS RUN                   '
032000                                     TO WS-DISP-AMT-MESSAGE.
032100     MOVE WS-VAT-RUN-TOTAL           TO WS-DISP-AMT-VALUE.
032200     DISPLAY WS-DISPLAY-AMOUNT-LINE.
032300     MOVE 'TOTAL GROSS AMOUNT POSTED THIS RUN           '
032400                                     TO WS-DISP-AMT-MESSAGE.
032500     MOVE WS-GROSS-RUN-TOTAL         TO WS-DISP-AMT-VALUE.
032600     DISPLAY WS-DISPLAY-AMOUNT-LINE.
032700     DISPLAY '****  VATPOST EOJ  ****'.
032800 800-EXIT.
032900     EXIT.
033000
033100*    END OF PROGRAM VATPOST
