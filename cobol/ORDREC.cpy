000100*****************************************************************
000200*    ORDREC      --  SALES ORDER MASTER RECORD LAYOUT           *
000300*                                                                *
000400*    ONE ENTRY PER SALES ORDER HEADER.  THE RECORD CARRIES THE  *
000500*    NET ORDER AMOUNT AS KEYED BY ORDER ENTRY, PLUS THE VAT AND *
000600*    GROSS TOTAL ONCE THE NIGHTLY POSTING RUN (VATPOST) HAS     *
000700*    COMPUTED THEM.  ORD-VAT-SET-FLAG IS THE ONLY INDICATOR OF  *
000800*    WHETHER AN ORDER HAS BEEN POSTED -- THERE IS NO SEPARATE   *
000900*    POSTING-DATE FIELD, SO TREAT THE FLAG AS THE KEY OF RECORD.*
001000*****************************************************************
001100*    03/14/89  DAH  ORIGINAL LAYOUT FOR TAX POSTING CONVERSION. *
001200*    11/02/98  RPK  PR00211 - ADDED ORD-AMOUNT-RAW AND THE      *
001300*                    VAT-BLOCK REDEFINITION FOR THE YEAR-END    *
001400*                    PACKED-FIELD AUDIT (SEE VATPOST 700-).     *
001500*    06/19/02  LMT  CR-1289 - RATE CHANGE TO FLAT NATIONAL VAT, *
001600*                    RECORD LAYOUT UNCHANGED, SEE VATCALC.      *
001700*    09/14/11  LMT  PR01511 - ORD-VAT-BLOCK-RAW'S LEADING       *
001800*                    FILLER WAS X(42), THREE BYTES SHORT OF THE *
001900*                    45 BYTES ACTUALLY IN FRONT OF ORD-VAT-     *
002000*                    GROUP.  THE AUDIT TRACE HAD BEEN DUMPING   *
002100*                    CURRENCY + VAT-AMOUNT + PART OF TOTAL-     *
002200*                    AMOUNT INSTEAD OF VAT/TOTAL/FLAG.  FIXED   *
002300*                    THE LEADING AND TRAILING FILLER WIDTHS.    *
002400*****************************************************************
002500 01  ORD-MASTER-RECORD.
002600     05  ORD-ORDER-ID              PIC X(36).
002700     05  ORD-ORDER-AMOUNT          PIC S9(9)V99   COMP-3.
002800     05  ORD-ORDER-CURRENCY        PIC X(03).
002900     05  ORD-VAT-GROUP.
003000         10  ORD-VAT-AMOUNT        PIC S9(9)V99   COMP-3.
003100         10  ORD-TOTAL-AMOUNT      PIC S9(9)V99   COMP-3.
003200         10  ORD-VAT-SET-FLAG      PIC X(01).
003300             88  ORD-VAT-IS-SET           VALUE 'Y'.
003400             88  ORD-VAT-NOT-SET          VALUE 'N'.
003500     05  FILLER                    PIC X(04)      VALUE SPACES.
003600*        RESERVED FOR FUTURE EXPANSION -- DO NOT USE.  DAH 03/89
003700
003800*    ORD-AMOUNT-RAW LETS THE YEAR-END AUDIT EXTRACT AND THE
003900*    TRACE DISPLAY IN VATPOST COMPARE THE PACKED BYTES OF THE
004000*    ORIGINAL ORDER AMOUNT WITHOUT UN-PACKING THEM.  ADDED FOR
004100*    PR00211 (SEE CHANGE LOG ABOVE) AFTER A REEL-TO-DISK
004200*    CONVERSION JOB WAS FOUND TO BE TRUNCATING PACKED FIELDS.
004300 01  ORD-AMOUNT-RAW REDEFINES ORD-MASTER-RECORD.
004400     05  FILLER                    PIC X(36).
004500     05  ORD-ORDER-AMOUNT-BYTES    PIC X(06).
004600     05  FILLER                    PIC X(20).
004700
004800*    ORD-VAT-BLOCK-RAW TREATS THE VAT/TOTAL/FLAG GROUP AS ONE
004900*    STRING OF BYTES SO 200-COUNT-UNPROCESSED CAN (IN THEORY)
005000*    TEST FOR AN ALL-LOW-VALUES BLOCK LEFT BY A BAD PRIOR RUN
005100*    IN ADDITION TO THE NORMAL FLAG TEST.  LMT 06/02.  LEADING
005200*    FILLER IS 45 BYTES -- ORDER-ID(36) + ORDER-AMOUNT(6) +
005300*    ORDER-CURRENCY(3) -- TO LAND ON ORD-VAT-GROUP.  PR01511.
005400 01  ORD-VAT-BLOCK-RAW REDEFINES ORD-MASTER-RECORD.
005500     05  FILLER                    PIC X(45).
005600     05  ORD-VAT-GROUP-BYTES       PIC X(13).
005700     05  FILLER                    PIC X(04).
005800
005900*    ORD-ORDER-ID-PARTS SPLITS OUT THE FIRST 8 BYTES OF THE
006000*    ORDER-ID TEXT FOR CROSS-REFERENCE AGAINST THE OLD 8-CHAR
006100*    ORDER NUMBERS STILL QUOTED ON PRE-CONVERSION PAPER FILES.
006200 01  ORD-ORDER-ID-PARTS REDEFINES ORD-MASTER-RECORD.
006300     05  ORD-ID-LEDGER-XREF        PIC X(08).
006400     05  FILLER                    PIC X(54).
