000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     VATCALC.
000300 AUTHOR.         D A HALVORSEN.
000400 INSTALLATION.   MERIDIAN DATA SERVICES - ORDER SYSTEMS.
000500 DATE-WRITTEN.   03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800
000900*****************************************************************
001000*REMARKS.
001100*
001200*    VATCALC IS THE SHARED VAT-ARITHMETIC SUBROUTINE.  IT TAKES
001300*    A NET ORDER AMOUNT, APPLIES THE CURRENT FLAT NATIONAL VAT
001400*    RATE, AND RETURNS THE ROUNDED VAT AMOUNT AND THE GROSS
001500*    (NET + VAT) TOTAL.  IT DOES NO FILE I/O AND HOLDS NO STATE
001600*    BETWEEN CALLS OTHER THAN THE RUNNING CALL COUNTER USED FOR
001700*    TRACE MESSAGES.
001800*
001900*    CALLED BY:   VATPOST (NIGHTLY ORDER VAT POSTING RUN)
002000*
002100*    LINKAGE:
002200*       1.  VATCALC-INPUT   - NET ORDER AMOUNT (PASSED IN)
002300*       2.  VATCALC-OUTPUT  - VAT AMOUNT AND GROSS TOTAL
002400*                                 (RETURNED)
002500*
002600*    THE RATE ITSELF LIVES IN ONE PLACE -- WS-VAT-RATE BELOW --
002700*    SO THE NEXT TIME FINANCE CHANGES IT, THERE IS ONLY ONE
002800*    FIELD TO TOUCH AND RECOMPILE.
002900*****************************************************************
003000*    03/14/89  DAH  ORIGINAL VERSION.  RATE WAS 0.0700 (OLD
003100*                    SCHEDULE "B" GOODS TAX).
003200*    07/09/91  DAH  PR00098 - ROUNDING CHANGED FROM TRUNCATION
003300*                    TO ROUNDED (HALF-ADJUST) PER AUDIT FINDING.
003400*    02/22/95  RPK  CR-0456 - ADDED CALL-COUNTER AND TRACE AREA
003500*                    FOR THE INTERMITTENT S0C7 REPORTED BY O/E.
003600*    11/04/98  RPK  Y2K REVIEW - WS-CALC-YYMMDD IS A 2-DIGIT-YEAR
003700*                    TRACE FIELD ONLY, NEVER COMPARED OR STORED.
003800*                    NO CENTURY WINDOWING REQUIRED.  NO CHANGE.
003900*    06/19/02  LMT  CR-1289 - RATE CHANGED FROM 0.0700 TO 0.2300
004000*                    FOR THE NATIONAL VAT RATE HARMONIZATION.
004100*                    THIS IS NOW THE ONLY RATE THE PROGRAM KNOWS;
004200*                    NO PER-CURRENCY OR PER-BRACKET TABLE EXISTS.
004300*    09/03/03  LMT  PR00734 - DISPLAY OF TRACE AREA REMOVED FROM
004400*                    NORMAL PATH, LEFT IN FOR ABEND DUMPS ONLY.
004500*    04/07/09  RPK  PR01398 - ADDED THE ON SIZE ERROR TEST TO BOTH
004600*                    COMPUTES SO 1000-ABEND-TRACE ACTUALLY FIRES;
004700*                    IT HAD BEEN A DEAD PARAGRAPH NAME IN THE
004800*                    COMMENTS SINCE 09/03/03.  DROPPED THE UNUSED
004900*                    VAT-NUMERIC-CLASS SPECIAL-NAME AND ADDED
005000*                    UPSI-1 (TRACE-REQUESTED), SHARED WITH
005100*                    VATPOST'S 700-AUDIT-TRACE SWITCH, SO THE
005200*                    DUMP ONLY PRINTS WHEN THE OPERATOR HAS ASKED
005300*                    FOR A TRACE.
005400*    09/14/11  LMT  PR01511 - RENAMED THE LINKAGE SECTION ITEMS
005500*                    FROM LK-VATCALC-INPUT/LK-ORDER-AMOUNT/
005600*                    LK-VATCALC-OUTPUT/LK-VAT-AMOUNT/LK-TOTAL-
005700*                    AMOUNT TO VATCALC-INPUT/ORDER-AMOUNT/
005800*                    VATCALC-OUTPUT/VAT-AMOUNT/TOTAL-AMOUNT.  NO
005900*                    OTHER PROGRAM IN THE SHOP PREFIXES LINKAGE
006000*                    DATA NAMES WITH LK-; VATPOST'S CALL STATEMENT
006100*                    MATCHES BY POSITION, NOT NAME, SO NO CHANGE
006200*                    WAS NEEDED THERE.
006300*****************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.   IBM-390.
006800 OBJECT-COMPUTER.   IBM-390.
006900 SPECIAL-NAMES.
007000     UPSI-1 ON STATUS  IS TRACE-REQUESTED
007100            OFF STATUS IS TRACE-NOT-REQUESTED.
007200
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500
007600 01  WS-PROGRAM-STATUS              PIC X(30)  VALUE SPACES.
007700
007800*    THE NATIONAL FLAT VAT RATE.  06/19/02 LMT - CR-1289.
007900 01  WS-VAT-RATE-TABLE.
008000     05  WS-VAT-RATE               PIC V9999  VALUE .2300.
008100
008200*    RAW-BYTE VIEW OF THE RATE FOR THE HEX-DUMP LINE DISPLAYED BY
008300*    1000-ABEND-TRACE WHEN EITHER COMPUTE BELOW TAKES A SIZE
008400*    ERROR -- E.G. A CORRUPTED OR OVERSIZED PACKED AMOUNT PASSED
008500*    IN BY THE CALLER.  SEE PR01398.
008600 01  WS-VAT-RATE-RAW REDEFINES WS-VAT-RATE-TABLE
008700                                    PIC X(04).
008800
008900*    COPY OF THE COMPUTED VAT AMOUNT, KEPT AROUND SOLELY SO AN
009000*    ABEND DUMP TAKEN INSIDE THIS PROGRAM SHOWS THE PACKED BYTES
009100*    ALONGSIDE THE UNPACKED VALUE.  ADDED FOR CR-0456.
009200 01  WS-CALC-TRACE-AREA.
009300     05  WS-CALC-TRACE-AMOUNT      PIC S9(9)V99 COMP-3.
009400
009500 01  WS-CALC-TRACE-RAW REDEFINES WS-CALC-TRACE-AREA
009600                                    PIC X(06).
009700
009800*    RUN-DATE TRACE FIELD (TRACE ONLY -- SEE Y2K REVIEW NOTE
009900*    ABOVE).  NEVER USED IN A COMPARISON OR A CENTURY TEST.
010000 01  WS-CALC-RUN-DATE.
010100     05  WS-CALC-YYMMDD            PIC 9(06).
010200
010300 01  WS-CALC-DATE-PARTS REDEFINES WS-CALC-RUN-DATE.
010400     05  WS-CALC-YY                PIC 99.
010500     05  WS-CALC-MM                PIC 99.
010600     05  WS-CALC-DD                PIC 99.
010700
010800*    RUNNING COUNT OF CALLS THIS JOB STEP -- CR-0456.
010900 01  WS-CALL-COUNTER                PIC S9(7) COMP VALUE ZERO.
011000
011100 LINKAGE SECTION.
011200
011300 01  VATCALC-INPUT.
011400     05  ORDER-AMOUNT              PIC S9(9)V99 COMP-3.
011500
011600 01  VATCALC-OUTPUT.
011700     05  VAT-AMOUNT                PIC S9(9)V99 COMP-3.
011800     05  TOTAL-AMOUNT              PIC S9(9)V99 COMP-3.
011900
012000 PROCEDURE DIVISION USING VATCALC-INPUT, VATCALC-OUTPUT.
012100
012200 0010-CALCULATE-VAT.
012300     MOVE 'CALCULATING VAT AND TOTAL'  TO WS-PROGRAM-STATUS.
012400     ADD 1 TO WS-CALL-COUNTER.
012500     ACCEPT WS-CALC-YYMMDD FROM DATE.
012600
012700*    VAT-AMOUNT = ORDER-AMOUNT * FLAT RATE, ROUNDED HALF-ADJUST.
012800     COMPUTE VAT-AMOUNT ROUNDED =
012900             ORDER-AMOUNT * WS-VAT-RATE
013000         ON SIZE ERROR
013100             PERFORM 1000-ABEND-TRACE THRU 1000-EXIT
013200     END-COMPUTE.
013300
013400*    TOTAL-AMOUNT = NET + THE ALREADY-ROUNDED VAT -- NO FURTHER
013500*    ROUNDING IS DONE ON THE SUM.
013600     COMPUTE TOTAL-AMOUNT =
013700             ORDER-AMOUNT + VAT-AMOUNT
013800         ON SIZE ERROR
013900             PERFORM 1000-ABEND-TRACE THRU 1000-EXIT
014000     END-COMPUTE.
014100
014200     MOVE VAT-AMOUNT TO WS-CALC-TRACE-AMOUNT.
014300     GOBACK.
014400
014500*    1000-ABEND-TRACE DUMPS THE RAW RATE AND TRACE-AMOUNT BYTES
014600*    SO A SIZE ERROR CAN BE DIAGNOSED FROM THE SYSOUT WITHOUT
014700*    WAITING ON A FORMAL DUMP.  GATED BY TRACE-REQUESTED (UPSI-1)
014800*    SO IT IS SILENT ON A NORMAL NIGHTLY RUN.  PR01398.
014900 1000-ABEND-TRACE.
015000     IF TRACE-REQUESTED
015100         DISPLAY 'VATCALC SIZE ERROR - CALL NUMBER. ' WS-CALL-COUNTER
015200         DISPLAY 'VATCALC SIZE ERROR - RATE RAW..... ' WS-VAT-RATE-RAW
015300         DISPLAY 'VATCALC SIZE ERROR - TRACE RAW.... ' WS-CALC-TRACE-RAW
015400     END-IF.
015500 1000-EXIT.
015600     EXIT.
015700
015800*    END OF PROGRAM VATCALC
